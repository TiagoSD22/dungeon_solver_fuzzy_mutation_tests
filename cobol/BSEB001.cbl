000100*----------------------------------------------------------------*
000110***   * MZG0215 10/08/06 PAMH  DUNGOUT: UN REGISTRO POR GRILLA   **
000120***   * MZG0151 20/05/99 EJRG  REESCRITURA PARSER CON REF-MOD    **
000130***   * MZG0146 19/11/98 EJRG  REVISION Y2K DE CAMPOS DE FECHA   **
000140***   * MZG0100 30/04/94 PAMH  AMPLIACION GRILLA A 200X200       **
000150***   * MZG0003 14/03/86 PAMH  VERSION ORIGINAL DEL ORQUESTADOR  **
000160*----------------------------------------------------------------*
000170*IDAPL*MZG
000180*OBJET*****************************************************************
000190*OBJET*** PROCESO BATCH CALCULOENERGIAMINIMA - LOTE NOCTURNO         **
000200*OBJET*****************************************************************
000210*=======================*
000220 IDENTIFICATION DIVISION.
000230*=======================*
000240 PROGRAM-ID. BSEB001.
000250 AUTHOR. P A MUNOZ H.
000260 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BATCH NOCTURNO.
000270 DATE-WRITTEN. 14/03/86.
000280 DATE-COMPILED. 20/05/99.
000290 SECURITY. NO CONFIDENCIAL.
000300*------------------------------------------------------------------*
000310* BITACORA DE MANTENIMIENTO                                        *
000320* FECHA     INIC  TICKET    DESCRIPCION                            *
000330* --------  ----  --------  ------------------------------------   *
000340* 14/03/86  PAMH  MZG0003   VERSION ORIGINAL. LEE GRILLAS DE       *
000350*                           DUNGIN, LLAMA AL VALIDADOR Y AL        *
000360*                           RESOLVEDOR, ESCRIBE DUNGOUT Y EMITE    *
000370*                           EL RESUMEN DE CORRIDA EN DUNGRPT.      *
000380* 30/04/94  PAMH  MZG0100   AMPLIACION DE GRILLA A 200X200 JUNTO   *
000390*                           CON BSECGRD, BSEB002 Y BSEB003.        *
000400* 19/11/98  EJRG  MZG0146   REVISION DE CAMPOS DE FECHA PARA EL    *
000410*                           CAMBIO DE SIGLO (Y2K). SIN IMPACTO EN  *
000420*                           ESTE PROGRAMA, NO MANEJA FECHAS.       *
000430* 20/05/99  EJRG  MZG0151   SE REESCRIBE EL ANALIZADOR DE FILAS    *
000440*                           DE DUNGIN USANDO REFERENCIA A SUB-     *
000450*                           CADENAS (REFERENCE MODIFICATION), YA   *
000460*                           DISPONIBLE TRAS LA MIGRACION DEL       *
000470*                           COMPILADOR A VS COBOL II. ANTES SE     *
000480*                           ARMABA CADA CELDA CON UNSTRING A       *
000490*                           CAMPOS FIJOS, LIMITADO A 40 COLUMNAS.  *
000500* 10/08/06  PAMH  MZG0215   DUNGOUT EMITIA UNA LINEA DE CABECERA   *
000510*                           MAS UNA LINEA POR CADA PASO DEL        *
000520*                           CAMINO, CUANDO DEBIA SER UN SOLO       *
000530*                           REGISTRO POR GRILLA. SE REEMPLAZA      *
000540*                           BSECRES POR UN UNICO DUNGEON-RESULT-   *
000550*                           RECORD CON EL CAMINO EN UNA TABLA      *
000560*                           (DR-PATH-ENTRY OCCURS 399), Y 0700/    *
000570*                           0710/0720 PASAN A ARMAR EL REGISTRO    *
000580*                           COMPLETO ANTES DE UN UNICO WRITE.      *
000590*------------------------------------------------------------------*
000600*=======================*
000610 ENVIRONMENT DIVISION.
000620*=======================*
000630 CONFIGURATION SECTION.
000640*---------------------------------------------------------------*
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
000680     UPSI-0 ON STATUS IS WE-SW-ACTIVO
000690            OFF STATUS IS WE-SW-INACTIVO.
000700*---------------*
000710 INPUT-OUTPUT SECTION.
000720*---------------*
000730 FILE-CONTROL.
000740     SELECT DUNGEON-GRID-FILE    ASSIGN TO DUNGIN
000750         ORGANIZATION IS LINE SEQUENTIAL.
000760     SELECT DUNGEON-RESULT-FILE  ASSIGN TO DUNGOUT
000770         ORGANIZATION IS LINE SEQUENTIAL.
000780     SELECT DUNGEON-REPORTE-FILE ASSIGN TO DUNGRPT
000790         ORGANIZATION IS LINE SEQUENTIAL.
000800*=============*
000810 DATA DIVISION.
000820*=============*
000830 FILE SECTION.
000840*-------------*
000850 FD  DUNGEON-GRID-FILE
000860     LABEL RECORDS ARE STANDARD
000870     RECORDING MODE IS F.
000880*--------- LINEA DE ENCABEZADO: GRID-ID, FILAS, COLUMNAS --------*
000890 01  FD-LINEA-ENCABEZADO.
000900     05  FE-GRID-ID              PIC 9(06).
000910     05  FE-ROW-COUNT            PIC 9(03).
000920     05  FE-COL-COUNT            PIC 9(03).
000930     05  FILLER                  PIC X(1188).
000940*--------- LINEA DE DATOS: VALORES DE CELDA SEPARADOS POR ESPACIO-*
000950 01  FD-LINEA-DATOS.
000960     05  FD-FILA-TEXTO           PIC X(1200).
000970 FD  DUNGEON-RESULT-FILE
000980     LABEL RECORDS ARE STANDARD
000990     RECORDING MODE IS F.
001000     COPY BSECRES.
001010 FD  DUNGEON-REPORTE-FILE
001020     LABEL RECORDS ARE STANDARD
001030     RECORDING MODE IS F.
001040 01  FD-LINEA-REPORTE            PIC X(100).
001050*=======================*
001060 WORKING-STORAGE SECTION.
001070*=======================*
001080 01  WE-ESPECIALES.
001090     05  WR                      PIC 9(03) COMP VALUE ZEROS.
001100     05  WC                      PIC 9(03) COMP VALUE ZEROS.
001110     05  WI                      PIC 9(04) COMP VALUE ZEROS.
001120     05  WE-RECORDS-LEIDOS       PIC 9(06) COMP VALUE ZEROS.
001130     05  WE-EXITOSOS             PIC 9(06) COMP VALUE ZEROS.
001140     05  WE-FALLIDOS             PIC 9(06) COMP VALUE ZEROS.
001150     05  WE-PUNTERO              PIC 9(04) COMP VALUE ZEROS.
001160     05  WE-LARGO-LINEA          PIC 9(04) COMP VALUE 1200.
001170 77  WE-SW-ARCHIVO               PIC X(01) VALUE 'N'.
001180     88  WE-FIN-ARCHIVO              VALUE 'S'.
001190     88  WE-NO-FIN-ARCHIVO           VALUE 'N'.
001200 01  WE-RESULTADO-AREA.
001210     05  WE-RESULTADO            PIC X(01) VALUE SPACE.
001220         88  WE-RES-EXITO                VALUE 'E'.
001230         88  WE-RES-INVALIDO             VALUE 'V'.
001240         88  WE-RES-ERROR-PROC           VALUE 'P'.
001250     05  FILLER                  PIC X(09).
001260*------------------------- AREA DE ARMADO DE TOKEN NUMERICO -----*
001270 01  WE-TOKEN-AREA.
001280     05  WE-TOKEN                PIC X(06).
001290     05  WE-TOKEN-LEN            PIC 9(02) COMP VALUE ZEROS.
001300     05  WE-TOKEN-LEN-DIGITOS    PIC 9(02) COMP VALUE ZEROS.
001310     05  WE-TOKEN-POS            PIC 9(02) COMP VALUE ZEROS.
001320     05  WE-TOKEN-SIGNO          PIC X(01) VALUE SPACE.
001330     05  WE-TOKEN-DIGITOS-ALFA   PIC X(04) VALUE ZEROS.
001340     05  WE-TOKEN-DIGITOS  REDEFINES WE-TOKEN-DIGITOS-ALFA
001350                             PIC 9(04).
001360     05  WE-TOKEN-VALOR          PIC S9(04) COMP VALUE ZEROS.
001370*------------------------- MENSAJE DE ERROR DE PROCESO ----------*
001380 01  WE-MENSAJE-PROC-ERROR.
001390     05  FILLER                  PIC X(25) VALUE
001400         'Solver processing error: '.
001410     05  WE-MENSAJE-PROC-TEXTO   PIC X(175).
001420*------------------------- LINEAS DEL RESUMEN DE CORRIDA --------*
001430 01  WE-REPORTE-TITULO.
001440     05  FILLER                  PIC X(38) VALUE
001450         'RESUMEN PROCESO CALCULOENERGIAMINIMA '.
001460     05  FILLER                  PIC X(62) VALUE SPACES.
001470 01  WE-REPORTE-LEIDOS.
001480     05  FILLER                  PIC X(22) VALUE
001490         'REGISTROS LEIDOS.....:'.
001500     05  WE-REP-LEIDOS           PIC ZZZ,ZZ9.
001510     05  FILLER                  PIC X(71) VALUE SPACES.
001520 01  WE-REPORTE-EXITOSOS.
001530     05  FILLER                  PIC X(22) VALUE
001540         'PROCESADOS CON EXITO.:'.
001550     05  WE-REP-EXITOSOS         PIC ZZZ,ZZ9.
001560     05  FILLER                  PIC X(71) VALUE SPACES.
001570 01  WE-REPORTE-FALLIDOS.
001580     05  FILLER                  PIC X(22) VALUE
001590         'PROCESADOS CON FALLA.:'.
001600     05  WE-REP-FALLIDOS         PIC ZZZ,ZZ9.
001610     05  FILLER                  PIC X(71) VALUE SPACES.
001620 01  WE-REPORTE-DETALLE-TITULO.
001630     05  FILLER                  PIC X(38) VALUE
001640         'DESGLOSE DE FALLAS POR CODIGO DE ERROR'.
001650     05  FILLER                  PIC X(62) VALUE SPACES.
001660 01  WE-REPORTE-DETALLE.
001670     05  FILLER                  PIC X(10) VALUE
001680         '  CODIGO: '.
001690     05  WE-REP-COD              PIC X(20).
001700     05  FILLER                  PIC X(08) VALUE
001710         ' CANT: '.
001720     05  WE-REP-CANT             PIC ZZZ,ZZ9.
001730     05  FILLER                  PIC X(59) VALUE SPACES.
001740*------------------------- TABLA DE MENSAJES PROPIOS ------------*
001750 01  WT01-TABLA-MENSAJES.
001760     02  FILLER                  PIC X(64)  VALUE
001770          '001*GRILLA NULA O VACIA
001780-         'RECIBIDA POR EL ORQUESTADOR    -BSEB001 '.
001790     02  FILLER                  PIC X(64)  VALUE
001800          '002*PROCESO POR LOTES FI
001810-         'NALIZADO                       -BSEB001 '.
001820 01  WT01-REDEF-MENSAJES REDEFINES WT01-TABLA-MENSAJES.
001830     02  WT01-ENTRADA  OCCURS 2 TIMES.
001840         03  WT01-COD-MSG        PIC 9(03).
001850         03  FILLER              PIC X(01).
001860         03  WT01-MSG-DSC        PIC X(51).
001870         03  WT01-MSG-PRG        PIC X(09).
001880*------------------------- TABLA DE QUIEBRE POR ERROR-CODE ------*
001890 01  WT02-TABLA-ERRCOD.
001900     05  WT02-TOTAL-COD          PIC 9(02) COMP VALUE ZEROS.
001910     05  WT02-ENTRADA  OCCURS 20 TIMES INDEXED BY W2.
001920         10  WT02-COD-ERROR      PIC X(20).
001930         10  WT02-CANT-ERROR     PIC 9(06) COMP.
001940     05  FILLER                  PIC X(04).
001950*------------------------- AREAS COMPARTIDAS Y DE LINK-LOCAL -----*
001960     COPY BSECGRD.
001970     COPY BSECVAL.
001980     COPY BSECSOL.
001990*------------------------------*
002000 PROCEDURE DIVISION.
002010*------------------------------*
002020 0000-INICIO.
002030     PERFORM  0100-INICIAR-RUTINA.
002040     PERFORM  0200-PROCESAR-RUTINA.
002050     PERFORM  0900-TERMINAR-RUTINA.
002060*--------------*
002070 0100-INICIAR-RUTINA.
002080*--------------*
002090     OPEN INPUT  DUNGEON-GRID-FILE.
002100     OPEN OUTPUT DUNGEON-RESULT-FILE.
002110     OPEN OUTPUT DUNGEON-REPORTE-FILE.
002120     SET  WE-NO-FIN-ARCHIVO      TO TRUE.
002130     MOVE ZEROS                  TO WE-RECORDS-LEIDOS
002140                                     WE-EXITOSOS
002150                                     WE-FALLIDOS
002160                                     WT02-TOTAL-COD.
002170     PERFORM  0150-INICIAR-TABLA-ERRCOD
002180              VARYING W2 FROM 1 BY 1 UNTIL W2 > 20.
002190     PERFORM  0300-LEER-GRILLA.
002200*-------------------*
002210 0150-INICIAR-TABLA-ERRCOD.
002220*-------------------*
002230     MOVE SPACES                 TO WT02-COD-ERROR (W2).
002240     MOVE ZEROS                  TO WT02-CANT-ERROR (W2).
002250*----------------*
002260 0200-PROCESAR-RUTINA.
002270*----------------*
002280     PERFORM  0400-PROCESAR-GRILLA
002290              UNTIL WE-FIN-ARCHIVO.
002300*-------------------*
002310 0300-LEER-GRILLA.
002320*-------------------*
002330     READ DUNGEON-GRID-FILE
002340         AT END SET WE-FIN-ARCHIVO TO TRUE
002350     END-READ.
002360     IF  WE-NO-FIN-ARCHIVO
002370         MOVE FE-GRID-ID         TO DG-GRID-ID
002380         MOVE FE-ROW-COUNT       TO DG-ROW-COUNT
002390         MOVE FE-COL-COUNT       TO DG-COL-COUNT
002400         PERFORM  0310-LEER-FILAS
002410     END-IF.
002420*-------------------*
002430 0310-LEER-FILAS.
002440*-------------------*
002450     PERFORM  0320-DESARMAR-FILA
002460              VARYING WR FROM 1 BY 1
002470              UNTIL WR > DG-ROW-COUNT OR WE-FIN-ARCHIVO.
002480*-------------------*
002490 0320-DESARMAR-FILA.
002500*-------------------*
002510     READ DUNGEON-GRID-FILE
002520         AT END SET WE-FIN-ARCHIVO TO TRUE
002530     END-READ.
002540     IF  WE-NO-FIN-ARCHIVO
002550         MOVE ZEROS              TO DG-ROW-LEN (WR)
002560         MOVE 1                  TO WE-PUNTERO
002570         MOVE ZEROS              TO WC
002580         MOVE SPACES             TO WE-TOKEN
002590         PERFORM  0330-EXTRAER-TOKEN
002600                  UNTIL WE-PUNTERO > WE-LARGO-LINEA OR
002610                        (WC > ZEROS AND WE-TOKEN = SPACES)
002620     END-IF.
002630*-------------------*
002640 0330-EXTRAER-TOKEN.
002650*-------------------*
002660     UNSTRING FD-FILA-TEXTO DELIMITED BY ALL SPACE
002670              INTO WE-TOKEN COUNT IN WE-TOKEN-LEN
002680              WITH POINTER WE-PUNTERO
002690     END-UNSTRING.
002700     IF  WE-TOKEN NOT = SPACES
002710         ADD  1                  TO WC
002720         PERFORM  0340-CONVERTIR-TOKEN
002730         MOVE WE-TOKEN-VALOR     TO DG-CELL (WR, WC)
002740         MOVE WC                 TO DG-ROW-LEN (WR)
002750     END-IF.
002760*-------------------*
002770 0340-CONVERTIR-TOKEN.
002780*-------------------*
002790     MOVE WE-TOKEN (1:1)         TO WE-TOKEN-SIGNO.
002800     MOVE ZEROS                  TO WE-TOKEN-DIGITOS-ALFA.
002810     IF  WE-TOKEN-SIGNO = '-'
002820         COMPUTE WE-TOKEN-LEN-DIGITOS = WE-TOKEN-LEN - 1
002830         COMPUTE WE-TOKEN-POS = 5 - WE-TOKEN-LEN-DIGITOS
002840         MOVE WE-TOKEN (2:WE-TOKEN-LEN-DIGITOS)
002850              TO WE-TOKEN-DIGITOS-ALFA
002860                 (WE-TOKEN-POS:WE-TOKEN-LEN-DIGITOS)
002870         COMPUTE WE-TOKEN-VALOR = ZERO - WE-TOKEN-DIGITOS
002880     ELSE
002890         COMPUTE WE-TOKEN-POS = 5 - WE-TOKEN-LEN
002900         MOVE WE-TOKEN (1:WE-TOKEN-LEN)
002910              TO WE-TOKEN-DIGITOS-ALFA (WE-TOKEN-POS:WE-TOKEN-LEN)
002920         MOVE WE-TOKEN-DIGITOS   TO WE-TOKEN-VALOR
002930     END-IF.
002940*-------------------*
002950 0400-PROCESAR-GRILLA.
002960*-------------------*
002970     ADD  1                      TO WE-RECORDS-LEIDOS.
002980     IF  DG-ROW-COUNT = ZEROS OR DG-COL-COUNT = ZEROS
002990         SET  WE-RES-INVALIDO    TO TRUE
003000         MOVE 'INVALID_INPUT'    TO DR-ERROR-CODE
003010         MOVE WT01-MSG-DSC (1)   TO DR-ERROR-REASON
003020     ELSE
003030         CALL 'BSEB002' USING DUNGEON-GRID-AREA
003040                               WV-COMMAREA-VALIDADOR
003050         IF  WV-GRILLA-VALIDA
003060             CALL 'BSEB003' USING DUNGEON-GRID-AREA
003070                                   WS-COMMAREA-SOLVER
003080             IF  WS-SOLUCION-OK
003090                 SET  WE-RES-EXITO     TO TRUE
003100             ELSE
003110                 SET  WE-RES-ERROR-PROC TO TRUE
003120                 MOVE 'PROCESSING_ERROR'   TO DR-ERROR-CODE
003130                 MOVE WS-ERROR-REASON  TO WE-MENSAJE-PROC-TEXTO
003140                 MOVE WE-MENSAJE-PROC-ERROR TO DR-ERROR-REASON
003150             END-IF
003160         ELSE
003170             SET  WE-RES-INVALIDO     TO TRUE
003180             MOVE WV-ERROR-CODE       TO DR-ERROR-CODE
003190             MOVE WV-ERROR-REASON     TO DR-ERROR-REASON
003200         END-IF
003210     END-IF.
003220     PERFORM  0700-ARMAR-SALIDA.
003230     PERFORM  0710-ESCRIBIR-SALIDA.
003240     PERFORM  0800-ACUMULAR-TOTALES.
003250     PERFORM  0300-LEER-GRILLA.
003260*-------------------*
003270 0700-ARMAR-SALIDA.
003280*-------------------*
003290     MOVE DG-GRID-ID              TO DR-GRID-ID.
003300*--- SE LIMPIA TODA LA TABLA DE CAMINO ANTES DE ARMAR, PARA QUE
003310*--- NO QUEDEN POSICIONES DE UNA GRILLA ANTERIOR MAS LARGA
003320     PERFORM  0705-LIMPIAR-CAMINO
003330              VARYING WI FROM 1 BY 1
003340              UNTIL WI > 399.
003350     IF  WE-RES-EXITO
003360         SET  DR-EXITOSO          TO TRUE
003370         MOVE WS-MIN-HP           TO DR-MIN-HP
003380         MOVE WS-PATH-LENGTH      TO DR-PATH-LENGTH
003390         MOVE SPACES              TO DR-ERROR-CODE
003400         MOVE SPACES              TO DR-ERROR-REASON
003410         PERFORM  0720-ARMAR-CAMINO
003420                  VARYING WI FROM 1 BY 1
003430                  UNTIL WI > WS-PATH-LENGTH
003440     ELSE
003450         SET  DR-FALLIDO          TO TRUE
003460         MOVE ZEROS               TO DR-MIN-HP
003470         MOVE ZEROS               TO DR-PATH-LENGTH
003480     END-IF.
003490*-------------------*
003500 0705-LIMPIAR-CAMINO.
003510*-------------------*
003520     MOVE ZEROS                   TO DRP-ROW (WI).
003530     MOVE ZEROS                   TO DRP-COL (WI).
003540*-------------------*
003550 0710-ESCRIBIR-SALIDA.
003560*-------------------*
003570*--- MZG0215: UN SOLO WRITE POR GRILLA DE ENTRADA, CON EL
003580*--- CAMINO COMPLETO YA EMBEBIDO EN DR-PATH-ENTRY
003590     WRITE DUNGEON-RESULT-RECORD.
003600*-------------------*
003610 0720-ARMAR-CAMINO.
003620*-------------------*
003630     MOVE WS-PATH-ROW (WI)        TO DRP-ROW (WI).
003640     MOVE WS-PATH-COL (WI)        TO DRP-COL (WI).
003650*-------------------*
003660 0800-ACUMULAR-TOTALES.
003670*-------------------*
003680     IF  WE-RES-EXITO
003690         ADD  1                   TO WE-EXITOSOS
003700     ELSE
003710         ADD  1                   TO WE-FALLIDOS
003720         PERFORM  0850-TOTALIZAR-ERROR
003730     END-IF.
003740*-------------------*
003750 0850-TOTALIZAR-ERROR.
003760*-------------------*
003770     SET  W2 TO 1.
003780     SEARCH  WT02-ENTRADA
003790         AT END
003800             ADD  1               TO WT02-TOTAL-COD
003810             MOVE DR-ERROR-CODE   TO WT02-COD-ERROR (WT02-TOTAL-COD)
003820             MOVE 1               TO WT02-CANT-ERROR (WT02-TOTAL-COD)
003830         WHEN WT02-COD-ERROR (W2) = DR-ERROR-CODE
003840             ADD  1               TO WT02-CANT-ERROR (W2)
003850     END-SEARCH.
003860*---------------*
003870 0900-TERMINAR-RUTINA.
003880*---------------*
003890     PERFORM  0950-IMPRIMIR-RESUMEN.
003900     CLOSE DUNGEON-GRID-FILE.
003910     CLOSE DUNGEON-RESULT-FILE.
003920     CLOSE DUNGEON-REPORTE-FILE.
003930     STOP RUN.
003940*-------------------*
003950 0950-IMPRIMIR-RESUMEN.
003960*-------------------*
003970     MOVE WE-REPORTE-TITULO       TO FD-LINEA-REPORTE.
003980     WRITE FD-LINEA-REPORTE.
003990     MOVE WE-RECORDS-LEIDOS       TO WE-REP-LEIDOS.
004000     MOVE WE-REPORTE-LEIDOS       TO FD-LINEA-REPORTE.
004010     WRITE FD-LINEA-REPORTE.
004020     MOVE WE-EXITOSOS             TO WE-REP-EXITOSOS.
004030     MOVE WE-REPORTE-EXITOSOS     TO FD-LINEA-REPORTE.
004040     WRITE FD-LINEA-REPORTE.
004050     MOVE WE-FALLIDOS             TO WE-REP-FALLIDOS.
004060     MOVE WE-REPORTE-FALLIDOS     TO FD-LINEA-REPORTE.
004070     WRITE FD-LINEA-REPORTE.
004080     IF  WT02-TOTAL-COD > ZEROS
004090         MOVE WE-REPORTE-DETALLE-TITULO TO FD-LINEA-REPORTE
004100         WRITE FD-LINEA-REPORTE
004110         PERFORM  0960-IMPRIMIR-DETALLE
004120                  VARYING W2 FROM 1 BY 1
004130                  UNTIL W2 > WT02-TOTAL-COD
004140     END-IF.
004150*-------------------*
004160 0960-IMPRIMIR-DETALLE.
004170*-------------------*
004180     MOVE WT02-COD-ERROR (W2)     TO WE-REP-COD.
004190     MOVE WT02-CANT-ERROR (W2)    TO WE-REP-CANT.
004200     MOVE WE-REPORTE-DETALLE      TO FD-LINEA-REPORTE.
004210     WRITE FD-LINEA-REPORTE.
