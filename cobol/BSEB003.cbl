000100*----------------------------------------------------------------*
000110***   * MZG0214 04/03/05 PAMH  CAMINO DE SALIDA AHORA BASE-0      **
000120***   * MZG0212 11/09/04 PAMH  CORRECCION EMPATES EN CAMINO       **
000130***   * MZG0211 02/06/01 EJRG  TRAMPA DE DESBORDE TRAS ABEND S0C7 **
000140***   * MZG0145 19/11/98 EJRG  REVISION Y2K DE CAMPOS DE FECHA    **
000150***   * MZG0099 30/04/94 PAMH  AMPLIACION GRILLA A 200X200        **
000160***   * MZG0002 14/03/86 PAMH  VERSION ORIGINAL DEL ALGORITMO     **
000170*----------------------------------------------------------------*
000180*IDAPL*MZG
000190*OBJET*****************************************************************
000200*OBJET*** PROCESO CALCULARENERGIAMINIMA                              **
000210*OBJET*****************************************************************
000220*=======================*
000230 IDENTIFICATION DIVISION.
000240*=======================*
000250 PROGRAM-ID. BSEB003.
000260 AUTHOR. P A MUNOZ H.
000270 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BATCH NOCTURNO.
000280 DATE-WRITTEN. 14/03/86.
000290 DATE-COMPILED. 11/09/04.
000300 SECURITY. NO CONFIDENCIAL.
000310*------------------------------------------------------------------*
000320* BITACORA DE MANTENIMIENTO                                        *
000330* FECHA     INIC  TICKET    DESCRIPCION                            *
000340* --------  ----  --------  ------------------------------------   *
000350* 14/03/86  PAMH  MZG0002   VERSION ORIGINAL. CALCULA LA TABLA DE   *
000360*                           ENERGIA MINIMA (NEED) POR RECURRENCIA  *
000370*                           DESDE LA CELDA FINAL HACIA EL ORIGEN Y *
000380*                           ARMA EL CAMINO DE SOLUCION.            *
000390* 30/04/94  PAMH  MZG0099   AMPLIACION DE LA TABLA NEED A 200X200  *
000400*                           JUNTO CON BSECGRD.                     *
000410* 19/11/98  EJRG  MZG0145   REVISION DE CAMPOS DE FECHA PARA EL    *
000420*                           CAMBIO DE SIGLO (Y2K). SIN IMPACTO EN  *
000430*                           ESTE PROGRAMA, NO MANEJA FECHAS.       *
000440* 02/06/01  EJRG  MZG0211   SE AGREGA TRAMPA DE DESBORDE (ON SIZE  *
000450*                           ERROR) EN EL CALCULO DE NEED, TRAS EL  *
000460*                           ABEND S0C7 DEL CORTE INC-00456 DE      *
000470*                           PRODUCCION. EL DESBORDE SE REPORTA     *
000480*                           COMO ERROR DE PROCESO, NO COMO ABEND.  *
000490* 11/09/04  PAMH  MZG0212   CORRECCION: EL DESEMPATE DEL CAMINO    *
000500*                           PREFERIA "ABAJO" EN VEZ DE "DERECHA";  *
000510*                           SE AJUSTA LA COMPARACION EN AVANZAR-   *
000520*                           CAMINO PARA PREFERIR SIEMPRE DERECHA.  *
000530* 04/03/05  PAMH  MZG0214   CORRECCION: EL CAMINO DE SALIDA SE     *
000540*                           REPORTABA CON FILA/COLUMNA BASE-1      *
000550*                           (IGUAL QUE LA TABLA NEED INTERNA),     *
000560*                           PERO DUNGOUT ESPERA BASE-0. SE RESTA   *
000570*                           1 AL GUARDAR CADA POSICION EN WS-PATH- *
000580*                           ROW/WS-PATH-COL EN ARMAR-CAMINO Y      *
000590*                           AVANZAR-CAMINO; LA TABLA NEED SIGUE    *
000600*                           SIENDO BASE-1 INTERNAMENTE.            *
000610*------------------------------------------------------------------*
000620*=======================*
000630 ENVIRONMENT DIVISION.
000640*=======================*
000650 CONFIGURATION SECTION.
000660*---------------------------------------------------------------*
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
000700     UPSI-0 ON STATUS IS WS-SW-ACTIVO
000710            OFF STATUS IS WS-SW-INACTIVO.
000720*=============*
000730 DATA DIVISION.
000740*=============*
000750 WORKING-STORAGE SECTION.
000760*=======================*
000770 01  WS-ESPECIALES.
000780     05  WR                      PIC 9(03) COMP VALUE ZEROS.
000790     05  WC                      PIC 9(03) COMP VALUE ZEROS.
000800     05  WP-FILA                 PIC 9(03) COMP VALUE ZEROS.
000810     05  WP-COLU                 PIC 9(03) COMP VALUE ZEROS.
000820     05  WP-INDICE               PIC 9(04) COMP VALUE ZEROS.
000830     05  WS2-AUX-MIN             PIC S9(09) COMP VALUE ZEROS.
000840 77  WS-SW-DESBORDE              PIC X(01) VALUE 'N'.
000850     88  WS-HAY-DESBORDE             VALUE 'S'.
000860     88  WS-SIN-DESBORDE             VALUE 'N'.
000870*--------- TABLA DE ENERGIA MINIMA (NEED), MISMA FORMA DE GRILLA -*
000880 01  WS2-NEED-AREA.
000890     05  WS2-NEED-TABLE.
000900         10  WS2-NEED-ROW  OCCURS 200 TIMES.
000910             15  WS2-NEED-CELL  OCCURS 200 TIMES
000920                                PIC S9(09) COMP.
000930     05  WS2-NEED-FLAT  REDEFINES WS2-NEED-TABLE.
000940         10  WS2-NEED-CELL-FLAT PIC S9(09) COMP OCCURS 40000 TIMES.
000950*---------------*
000960 LINKAGE SECTION.
000970*---------------*
000980     COPY BSECGRD.
000990     COPY BSECSOL.
001000*------------------------------*
001010 PROCEDURE DIVISION USING DUNGEON-GRID-AREA
001020                          WS-COMMAREA-SOLVER.
001030*------------------------------*
001040 0000-INICIO.
001050     PERFORM  0100-INICIAR-RUTINA.
001060     PERFORM  0200-RESOLVER-RUTINA.
001070     PERFORM  0900-TERMINAR-RUTINA.
001080*--------------*
001090 0100-INICIAR-RUTINA.
001100*--------------*
001110     SET  WS-SOLUCION-OK         TO TRUE.
001120     SET  WS-SIN-DESBORDE        TO TRUE.
001130     MOVE SPACES                 TO WS-ERROR-REASON.
001140     MOVE ZEROS                  TO WS-MIN-HP WS-PATH-LENGTH.
001150     MOVE ZEROS                  TO WS2-NEED-TABLE.
001160*----------------*
001170 0200-RESOLVER-RUTINA.
001180*----------------*
001190     PERFORM  2000-CALCULAR-NEED THRU 2000-EXIT.
001200     IF  WS-HAY-DESBORDE
001210         SET  WS-SOLUCION-ERROR  TO TRUE
001220         MOVE 'Desborde aritmetico detectado en el calculo de la
001230-         ' tabla NEED'          TO WS-ERROR-REASON
001240     ELSE
001250         MOVE WS2-NEED-CELL (1, 1)  TO WS-MIN-HP
001260         PERFORM  2500-ARMAR-CAMINO THRU 2500-EXIT
001270     END-IF.
001280*-------------------*
001290 2000-CALCULAR-NEED.
001300*-------------------*
001310     PERFORM  2010-CALCULAR-FILA
001320              VARYING WR FROM DG-ROW-COUNT BY -1
001330              UNTIL WR < 1 OR WS-HAY-DESBORDE.
001340 2000-EXIT.
001350     EXIT.
001360*-------------------*
001370 2010-CALCULAR-FILA.
001380*-------------------*
001390     PERFORM  2100-CALCULAR-CELDA
001400              VARYING WC FROM DG-COL-COUNT BY -1
001410              UNTIL WC < 1 OR WS-HAY-DESBORDE.
001420*-------------------*
001430 2100-CALCULAR-CELDA.
001440*-------------------*
001450     EVALUATE TRUE
001460         WHEN WR = DG-ROW-COUNT AND WC = DG-COL-COUNT
001470             PERFORM 2110-CELDA-FINAL      THRU 2110-EXIT
001480         WHEN WR = DG-ROW-COUNT
001490             PERFORM 2120-CELDA-BORDE-FILA THRU 2120-EXIT
001500         WHEN WC = DG-COL-COUNT
001510             PERFORM 2130-CELDA-BORDE-COL  THRU 2130-EXIT
001520         WHEN OTHER
001530             PERFORM 2140-CELDA-GENERAL    THRU 2140-EXIT
001540     END-EVALUATE.
001550*-----------------*
001560 2110-CELDA-FINAL.
001570*-----------------*
001580     COMPUTE WS2-NEED-CELL (WR, WC) = 1 - DG-CELL (WR, WC)
001590         ON SIZE ERROR
001600             SET  WS-HAY-DESBORDE TO TRUE
001610     END-COMPUTE.
001620     IF  WS2-NEED-CELL (WR, WC) < 1
001630         MOVE 1                  TO WS2-NEED-CELL (WR, WC)
001640     END-IF.
001650 2110-EXIT.
001660     EXIT.
001670*---------------------*
001680 2120-CELDA-BORDE-FILA.
001690*---------------------*
001700     COMPUTE WS2-NEED-CELL (WR, WC) =
001710             WS2-NEED-CELL (WR, WC + 1) - DG-CELL (WR, WC)
001720         ON SIZE ERROR
001730             SET  WS-HAY-DESBORDE TO TRUE
001740     END-COMPUTE.
001750     IF  WS2-NEED-CELL (WR, WC) < 1
001760         MOVE 1                  TO WS2-NEED-CELL (WR, WC)
001770     END-IF.
001780 2120-EXIT.
001790     EXIT.
001800*--------------------*
001810 2130-CELDA-BORDE-COL.
001820*--------------------*
001830     COMPUTE WS2-NEED-CELL (WR, WC) =
001840             WS2-NEED-CELL (WR + 1, WC) - DG-CELL (WR, WC)
001850         ON SIZE ERROR
001860             SET  WS-HAY-DESBORDE TO TRUE
001870     END-COMPUTE.
001880     IF  WS2-NEED-CELL (WR, WC) < 1
001890         MOVE 1                  TO WS2-NEED-CELL (WR, WC)
001900     END-IF.
001910 2130-EXIT.
001920     EXIT.
001930*-----------------*
001940 2140-CELDA-GENERAL.
001950*-----------------*
001960     IF  WS2-NEED-CELL (WR, WC + 1) < WS2-NEED-CELL (WR + 1, WC)
001970         MOVE WS2-NEED-CELL (WR, WC + 1)     TO WS2-AUX-MIN
001980     ELSE
001990         MOVE WS2-NEED-CELL (WR + 1, WC)     TO WS2-AUX-MIN
002000     END-IF.
002010     COMPUTE WS2-NEED-CELL (WR, WC) = WS2-AUX-MIN - DG-CELL (WR, WC)
002020         ON SIZE ERROR
002030             SET  WS-HAY-DESBORDE TO TRUE
002040     END-COMPUTE.
002050     IF  WS2-NEED-CELL (WR, WC) < 1
002060         MOVE 1                  TO WS2-NEED-CELL (WR, WC)
002070     END-IF.
002080 2140-EXIT.
002090     EXIT.
002100*------------------*
002110 2500-ARMAR-CAMINO.
002120*------------------*
002130     MOVE 1                      TO WP-FILA.
002140     MOVE 1                      TO WP-COLU.
002150     MOVE 1                      TO WP-INDICE.
002160*--- LA GRILLA INTERNA ES BASE-1 (WP-FILA/WP-COLU), PERO EL
002170*--- CAMINO DE SALIDA SE REPORTA BASE-0, (0,0) AL (ULT-FILA-1,
002180*--- ULT-COLU-1), SEGUN EL FORMATO DE DUNGEON-RESULT-RECORD
002190     COMPUTE WS-PATH-ROW (WP-INDICE) = WP-FILA - 1.
002200     COMPUTE WS-PATH-COL (WP-INDICE) = WP-COLU - 1.
002210     PERFORM  2510-AVANZAR-CAMINO
002220              UNTIL WP-FILA = DG-ROW-COUNT AND
002230                    WP-COLU = DG-COL-COUNT.
002240     MOVE WP-INDICE              TO WS-PATH-LENGTH.
002250 2500-EXIT.
002260     EXIT.
002270*--------------------*
002280 2510-AVANZAR-CAMINO.
002290*--------------------*
002300*--- ULTIMA FILA: SOLO QUEDA AVANZAR A LA DERECHA
002310     IF  WP-FILA = DG-ROW-COUNT
002320         ADD  1                  TO WP-COLU
002330     ELSE
002340*--- ULTIMA COLUMNA: SOLO QUEDA AVANZAR HACIA ABAJO
002350         IF  WP-COLU = DG-COL-COUNT
002360             ADD  1              TO WP-FILA
002370         ELSE
002380*--- CELDA GENERAL: SE PREFIERE DERECHA EN CASO DE EMPATE
002390             IF  WS2-NEED-CELL (WP-FILA, WP-COLU + 1) <=
002400                 WS2-NEED-CELL (WP-FILA + 1, WP-COLU)
002410                 ADD  1          TO WP-COLU
002420             ELSE
002430                 ADD  1          TO WP-FILA
002440             END-IF
002450         END-IF
002460     END-IF.
002470     ADD  1                      TO WP-INDICE.
002480     COMPUTE WS-PATH-ROW (WP-INDICE) = WP-FILA - 1.
002490     COMPUTE WS-PATH-COL (WP-INDICE) = WP-COLU - 1.
002500*---------------*
002510 0900-TERMINAR-RUTINA.
002520*---------------*
002530     GOBACK.
