000100*----------------------------------------------------------------*
000110* BSECVAL - COMMAREA DE LINK-LOCAL (CALL) HACIA BSEB002          *
000120* TRANSPORTA EL VEREDICTO DEL VALIDADOR DE GRILLAS               *
000130*----------------------------------------------------------------*
000140 01  WV-COMMAREA-VALIDADOR.
000150     05  WV-RETURN-CODE          PIC X(01).
000160         88  WV-GRILLA-VALIDA        VALUE 'S'.
000170         88  WV-GRILLA-INVALIDA      VALUE 'N'.
000180     05  WV-RETURN-CODE-NUM  REDEFINES WV-RETURN-CODE
000190                             PIC 9(01).
000200     05  WV-ERROR-CODE           PIC X(20).
000210     05  WV-ERROR-REASON         PIC X(200).
000220     05  FILLER                  PIC X(09).
