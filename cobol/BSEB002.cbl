000100*----------------------------------------------------------------*
000110***   * MZG0213 04/03/05 EJRG  CHEQUEO LETAL ANTES DE EXIMIR 2X2 **
000120***   * MZG0145 19/11/98 EJRG  REVISION Y2K DE CAMPOS DE FECHA   **
000130***   * MZG0098 30/04/94 PAMH  AMPLIACION GRILLA A 200X200       **
000140***   * MZG0031 22/07/91 EJRG  CHEQUEO DE RECTANGULARIDAD        **
000150***   * MZG0001 14/03/86 PAMH  VERSION ORIGINAL DEL VALIDADOR    **
000160*----------------------------------------------------------------*
000170*IDAPL*MZG
000180*OBJET*****************************************************************
000190*OBJET*** PROCESO VALIDARGRILLAENERGIAMINIMA                          **
000200*OBJET*****************************************************************
000210*=======================*
000220 IDENTIFICATION DIVISION.
000230*=======================*
000240 PROGRAM-ID. BSEB002.
000250 AUTHOR. E JARA G.
000260 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BATCH NOCTURNO.
000270 DATE-WRITTEN. 14/03/86.
000280 DATE-COMPILED. 19/11/98.
000290 SECURITY. NO CONFIDENCIAL.
000300*------------------------------------------------------------------*
000310* BITACORA DE MANTENIMIENTO                                        *
000320* FECHA     INIC  TICKET    DESCRIPCION                            *
000330* --------  ----  --------  ------------------------------------   *
000340* 14/03/86  PAMH  MZG0001   VERSION ORIGINAL: VALIDA DIMENSIONES,  *
000350*                           RANGO DE CELDA Y RECTANGULARIDAD DE    *
000360*                           LA GRILLA DE ENERGIA ANTES DE CALCULAR.*
000370* 22/07/91  EJRG  MZG0031   SE AGREGA CHEQUEO DE RECTANGULARIDAD   *
000380*                           POR FILA (ANTES SOLO SE VALIDABA LA    *
000390*                           PRIMERA FILA CONTRA EL ENCABEZADO).    *
000400* 30/04/94  PAMH  MZG0098   SE AMPLIA EL TAMANO MAXIMO DE GRILLA   *
000410*                           DE 100X100 A 200X200 POR VOLUMEN.      *
000420* 19/11/98  EJRG  MZG0145   REVISION DE CAMPOS DE FECHA PARA EL    *
000430*                           CAMBIO DE SIGLO (Y2K). SIN IMPACTO EN  *
000440*                           ESTE PROGRAMA, NO MANEJA FECHAS.       *
000450* 08/02/03  PAMH  MZG0210   SE AGREGA LA HEURISTICA BARATA QUE     *
000460*                           DESCARTA GRILLAS CON 80% O MAS DE      *
000470*                           CELDAS CON ENERGIA <= -500.            *
000480* 04/03/05  EJRG  MZG0213   CORRECCION: LA EXENCION DE GRILLAS     *
000490*                           2X2 O MENORES SE EVALUABA ANTES QUE    *
000500*                           LAS CELDAS LETALES DE INICIO/FIN, POR  *
000510*                           LO QUE UNA GRILLA CHICA CON LA CELDA   *
000520*                           (1,1) O FINAL LETAL SE ACEPTABA COMO   *
000530*                           VALIDA. SE REORDENA 1200-VALIDAR-      *
000540*                           HEURISTICA PARA QUE LA EXENCION 2X2    *
000550*                           SOLO SALTE EL UMBRAL DEL 80%.          *
000560*------------------------------------------------------------------*
000570*=======================*
000580 ENVIRONMENT DIVISION.
000590*=======================*
000600 CONFIGURATION SECTION.
000610*---------------------------------------------------------------*
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
000650     UPSI-0 ON STATUS IS WV-SW-ACTIVO
000660            OFF STATUS IS WV-SW-INACTIVO.
000670*=============*
000680 DATA DIVISION.
000690*=============*
000700 WORKING-STORAGE SECTION.
000710*=======================*
000720 01  WV-ESPECIALES.
000730     05  WR                      PIC 9(03) COMP VALUE ZEROS.
000740     05  WC                      PIC 9(03) COMP VALUE ZEROS.
000750     05  WI                      PIC 9(05) COMP VALUE ZEROS.
000760     05  WV-MSG-NUM              PIC 9(03) COMP VALUE ZEROS.
000770     05  WV-TOTAL-CELDAS         PIC 9(07) COMP VALUE ZEROS.
000780     05  WV-CELDAS-LETALES       PIC 9(07) COMP VALUE ZEROS.
000790     05  WV-MAX-DIMENSION        PIC 9(03) COMP VALUE 200.
000800     05  WV-MIN-CELDA            PIC S9(04) COMP VALUE -1000.
000810     05  WV-MAX-CELDA            PIC S9(04) COMP VALUE  100.
000820     05  WV-UMBRAL-LETAL         PIC S9(04) COMP VALUE -500.
000830 77  WV-SW-RUTINA                PIC X(01) VALUE 'A'.
000840*------------------------- MENSAJES CON DATOS VARIABLES ---------*
000850 01  WV-MENSAJE-FILA.
000860     05  FILLER                  PIC X(36) VALUE
000870         'FILA DE LA GRILLA NO ES RECTANGULAR'.
000880     05  FILLER                  PIC X(07) VALUE ', FILA='.
000890     05  WV-MSG-FILA-NUM         PIC 9(03).
000900     05  FILLER                  PIC X(05) VALUE SPACES.
000910     05  FILLER                  PIC X(09) VALUE '-BSEB002 '.
000920 01  WV-MENSAJE-CELDA.
000930     05  FILLER                  PIC X(30) VALUE
000940         'VALOR DE CELDA FUERA DE RANGO'.
000950     05  FILLER                  PIC X(07) VALUE ', FILA='.
000960     05  WV-MSG-CELDA-FILA       PIC 9(03).
000970     05  FILLER                  PIC X(05) VALUE ',COL='.
000980     05  WV-MSG-CELDA-COLU       PIC 9(03).
000990     05  FILLER                  PIC X(03) VALUE SPACES.
001000     05  FILLER                  PIC X(09) VALUE '-BSEB002 '.
001010*------------------ TABLA DE MENSAJES DE RECHAZO ----------------*
001020 01  WT01-TABLA-MENSAJES.
001030     02  FILLER                  PIC X(64)  VALUE
001040          '001*VALIDACION EXITOSA
001050-         '                               -BSEB002 '.
001060     02  FILLER                  PIC X(64)  VALUE
001070          '002*LA GRILLA NO TIENE F
001080-         'ILAS                           -BSEB002 '.
001090     02  FILLER                  PIC X(64)  VALUE
001100          '003*NUMERO DE FILAS EXCE
001110-         'DE EL MAXIMO PERMITIDO         -BSEB002 '.
001120     02  FILLER                  PIC X(64)  VALUE
001130          '004*LA PRIMERA FILA DE L
001140-         'A GRILLA ESTA VACIA            -BSEB002 '.
001150     02  FILLER                  PIC X(64)  VALUE
001160          '005*NUMERO DE COLUMNAS E
001170-         'XCEDE EL MAXIMO PERMITIDO      -BSEB002 '.
001180     02  FILLER                  PIC X(64)  VALUE
001190          '006*CELDA INICIAL DE LA
001200-         'GRILLA CON VALOR LETAL         -BSEB002 '.
001210     02  FILLER                  PIC X(64)  VALUE
001220          '007*CELDA FINAL DE LA GR
001230-         'ILLA CON VALOR LETAL           -BSEB002 '.
001240     02  FILLER                  PIC X(64)  VALUE
001250          '008*GRILLA APARENTEMENTE
001260-         ' NO RESOLUBLE                  -BSEB002 '.
001270 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
001280     02  FILLER  OCCURS  8  TIMES.
001290         04  WT01-COD-MSG        PIC 9(03).
001300         04  FILLER              PIC X(01).
001310         04  WT01-TXT-MSG.
001320             06  WT01-MSG-DSC    PIC X(51).
001330             06  WT01-MSG-PRG    PIC X(09).
001340*---------------*
001350 LINKAGE SECTION.
001360*---------------*
001370     COPY BSECGRD.
001380     COPY BSECVAL.
001390*------------------------------*
001400 PROCEDURE DIVISION USING DUNGEON-GRID-AREA
001410                          WV-COMMAREA-VALIDADOR.
001420*------------------------------*
001430 0000-INICIO.
001440     PERFORM  0100-INICIAR-RUTINA.
001450     PERFORM  0200-VALIDAR-RUTINA.
001460     PERFORM  0900-TERMINAR-RUTINA.
001470*--------------*
001480 0100-INICIAR-RUTINA.
001490*--------------*
001500     SET  WV-GRILLA-VALIDA       TO TRUE.
001510     MOVE SPACES                 TO WV-ERROR-CODE.
001520     MOVE SPACES                 TO WV-ERROR-REASON.
001530     MOVE ZEROS                  TO WV-TOTAL-CELDAS
001540                                     WV-CELDAS-LETALES.
001550*---------------*
001560 0200-VALIDAR-RUTINA.
001570*---------------*
001580     PERFORM  1000-VALIDAR-ESTRUCTURA THRU 1000-EXIT.
001590     IF  WV-GRILLA-VALIDA
001600         PERFORM  1200-VALIDAR-HEURISTICA THRU 1200-EXIT
001610     END-IF.
001620*---------------------*
001630 1000-VALIDAR-ESTRUCTURA.
001640*---------------------*
001650*--- PASO 2: GRILLA SIN FILAS
001660     IF  DG-ROW-COUNT = ZEROS
001670         MOVE  2                 TO WV-MSG-NUM
001680         PERFORM  1900-RECHAZAR-GRILLA THRU 1900-EXIT
001690         GO TO 1000-EXIT
001700     END-IF.
001710*--- PASO 3: EXCEDE MAXIMO DE FILAS
001720     IF  DG-ROW-COUNT > WV-MAX-DIMENSION
001730         MOVE  3                 TO WV-MSG-NUM
001740         PERFORM  1900-RECHAZAR-GRILLA THRU 1900-EXIT
001750         GO TO 1000-EXIT
001760     END-IF.
001770*--- PASO 4: PRIMERA FILA VACIA
001780     IF  DG-COL-COUNT = ZEROS
001790         MOVE  4                 TO WV-MSG-NUM
001800         PERFORM  1900-RECHAZAR-GRILLA THRU 1900-EXIT
001810         GO TO 1000-EXIT
001820     END-IF.
001830*--- PASO 5: EXCEDE MAXIMO DE COLUMNAS
001840     IF  DG-COL-COUNT > WV-MAX-DIMENSION
001850         MOVE  5                 TO WV-MSG-NUM
001860         PERFORM  1900-RECHAZAR-GRILLA THRU 1900-EXIT
001870         GO TO 1000-EXIT
001880     END-IF.
001890*--- PASO 6: RECTANGULARIDAD Y RANGO DE CADA CELDA
001900     PERFORM  1100-VALIDAR-FILA
001910              VARYING WR FROM 1 BY 1
001920              UNTIL WR > DG-ROW-COUNT OR WV-GRILLA-INVALIDA.
001930 1000-EXIT.
001940     EXIT.
001950*----------------*
001960 1100-VALIDAR-FILA.
001970*----------------*
001980     IF  DG-ROW-LEN (WR) NOT = DG-COL-COUNT
001990         SET  WV-GRILLA-INVALIDA     TO TRUE
002000         MOVE 'INVALID_INPUT'        TO WV-ERROR-CODE
002010         MOVE WR                     TO WV-MSG-FILA-NUM
002020         MOVE WV-MENSAJE-FILA        TO WV-ERROR-REASON (1:60)
002030     ELSE
002040         PERFORM  1110-VALIDAR-CELDA
002050                  VARYING WC FROM 1 BY 1
002060                  UNTIL WC > DG-COL-COUNT OR WV-GRILLA-INVALIDA
002070     END-IF.
002080*-----------------*
002090 1110-VALIDAR-CELDA.
002100*-----------------*
002110     IF  DG-CELL (WR, WC) < WV-MIN-CELDA OR
002120         DG-CELL (WR, WC) > WV-MAX-CELDA
002130         SET  WV-GRILLA-INVALIDA     TO TRUE
002140         MOVE 'INVALID_INPUT'        TO WV-ERROR-CODE
002150         MOVE WR                     TO WV-MSG-CELDA-FILA
002160         MOVE WC                     TO WV-MSG-CELDA-COLU
002170         MOVE WV-MENSAJE-CELDA       TO WV-ERROR-REASON (1:60)
002180     END-IF.
002190*----------------------*
002200 1200-VALIDAR-HEURISTICA.
002210*----------------------*
002220*--- CELDA INICIAL LETAL (SE EVALUA SIEMPRE, SIN EXCEPCION DE
002230*--- TAMANO: EL TICKET MZG0213 DETECTO GRILLAS 2X2 CON LA
002240*--- CELDA (1,1) LETAL QUE LA HEURISTICA ACEPTABA POR ERROR)
002250     IF  DG-CELL (1, 1) <= WV-MIN-CELDA
002260         MOVE  6                 TO WV-MSG-NUM
002270         PERFORM  1900-RECHAZAR-GRILLA THRU 1900-EXIT
002280         GO TO 1200-EXIT
002290     END-IF.
002300*--- CELDA FINAL LETAL (TAMBIEN SIN EXCEPCION DE TAMANO)
002310     IF  DG-CELL (DG-ROW-COUNT, DG-COL-COUNT) <= WV-MIN-CELDA
002320         MOVE  7                 TO WV-MSG-NUM
002330         PERFORM  1900-RECHAZAR-GRILLA THRU 1900-EXIT
002340         GO TO 1200-EXIT
002350     END-IF.
002360*--- GRILLAS DE 2X2 O MENOS SE ACEPTAN SIEMPRE EN ADELANTE
002370*--- (SOLO SE LES EXIME DEL UMBRAL DEL 80%, NO DE LAS DOS
002380*--- CELDAS LETALES DE ARRIBA)
002390     IF  DG-ROW-COUNT NOT > 2 AND DG-COL-COUNT NOT > 2
002400         GO TO 1200-EXIT
002410     END-IF.
002420*--- 80% O MAS DE CELDAS CON ENERGIA <= -500
002430     COMPUTE  WV-TOTAL-CELDAS = DG-ROW-COUNT * DG-COL-COUNT.
002440     MOVE  ZEROS                 TO WV-CELDAS-LETALES.
002450     PERFORM  1210-CONTAR-LETALES
002460              VARYING WI FROM 1 BY 1
002470              UNTIL WI > WV-TOTAL-CELDAS.
002480     IF  (WV-CELDAS-LETALES * 10) >= (WV-TOTAL-CELDAS * 8)
002490         MOVE  8                 TO WV-MSG-NUM
002500         PERFORM  1900-RECHAZAR-GRILLA THRU 1900-EXIT
002510     END-IF.
002520 1200-EXIT.
002530     EXIT.
002540*-----------------*
002550 1210-CONTAR-LETALES.
002560*-----------------*
002570     IF  DG-CELL-FLAT (WI) <= WV-UMBRAL-LETAL
002580         ADD  1                  TO WV-CELDAS-LETALES
002590     END-IF.
002600*-----------------*
002610 1900-RECHAZAR-GRILLA.
002620*-----------------*
002630     SET  WV-GRILLA-INVALIDA     TO TRUE.
002640     MOVE 'INVALID_INPUT'        TO WV-ERROR-CODE.
002650     MOVE WT01-TXT-MSG (WV-MSG-NUM) TO WV-ERROR-REASON (1:60).
002660 1900-EXIT.
002670     EXIT.
002680*---------------*
002690 0900-TERMINAR-RUTINA.
002700*---------------*
002710     GOBACK.
