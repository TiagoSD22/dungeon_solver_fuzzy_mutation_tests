000100*----------------------------------------------------------------*
000110* BSECRES - IMAGEN DE IMPRESION DEL ARCHIVO DUNGOUT              *
000120* UN SOLO REGISTRO POR GRILLA DE ENTRADA, CON EL CAMINO SOLUCION *
000130* EMBEBIDO EN UNA TABLA DE POSICIONES (NO MAS UNA LINEA POR      *
000140* PASO DEL CAMINO - VER MZG0215)                                 *
000150*----------------------------------------------------------------*
000160 01  DUNGEON-RESULT-RECORD.
000170     05  DR-GRID-ID              PIC 9(06).
000180     05  FILLER                  PIC X(01) VALUE SPACE.
000190     05  DR-STATUS-CODE          PIC X(01).
000200         88  DR-EXITOSO              VALUE 'S'.
000210         88  DR-FALLIDO              VALUE 'F'.
000220     05  FILLER                  PIC X(01) VALUE SPACE.
000230     05  DR-MIN-HP               PIC 9(09).
000240     05  FILLER                  PIC X(01) VALUE SPACE.
000250     05  DR-PATH-LENGTH          PIC 9(04).
000260     05  FILLER                  PIC X(01) VALUE SPACE.
000270     05  DR-ERROR-CODE           PIC X(20).
000280     05  FILLER                  PIC X(01) VALUE SPACE.
000290     05  DR-ERROR-REASON         PIC X(200).
000300     05  FILLER                  PIC X(01) VALUE SPACE.
000310*--------- CAMINO SOLUCION, MAX 399 POSICIONES (200+200-1) ------*
000320*--------- SOLO LAS PRIMERAS DR-PATH-LENGTH SON SIGNIFICATIVAS --*
000330     05  DR-PATH-ENTRY           OCCURS 399 TIMES.
000340         10  DRP-ROW             PIC 9(03).
000350         10  FILLER              PIC X(01) VALUE SPACE.
000360         10  DRP-COL             PIC 9(03).
000370         10  FILLER              PIC X(01) VALUE SPACE.
000380     05  FILLER                  PIC X(04).
