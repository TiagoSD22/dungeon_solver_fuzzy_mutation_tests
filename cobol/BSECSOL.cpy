000100*----------------------------------------------------------------*
000110* BSECSOL - COMMAREA DE LINK-LOCAL (CALL) HACIA BSEB003          *
000120* TRANSPORTA EL RESULTADO DEL ALGORITMO DE HP MINIMO             *
000130*----------------------------------------------------------------*
000140 01  WS-COMMAREA-SOLVER.
000150     05  WS-RETURN-CODE          PIC X(01).
000160         88  WS-SOLUCION-OK          VALUE 'S'.
000170         88  WS-SOLUCION-ERROR       VALUE 'N'.
000180     05  WS-RETURN-CODE-NUM  REDEFINES WS-RETURN-CODE
000190                             PIC 9(01).
000200     05  WS-MIN-HP               PIC 9(09) COMP.
000210     05  WS-PATH-LENGTH          PIC 9(04) COMP.
000220     05  WS-ERROR-REASON         PIC X(200).
000230*--------- CAMINO SOLUCION, MAXIMO (200+200-1) CELDAS -----------*
000240     05  WS-PATH-TABLE.
000250         10  WS-PATH-ENTRY  OCCURS 400 TIMES.
000260             15  WS-PATH-ROW         PIC 9(03).
000270             15  WS-PATH-COL         PIC 9(03).
000280     05  FILLER                  PIC X(09).
