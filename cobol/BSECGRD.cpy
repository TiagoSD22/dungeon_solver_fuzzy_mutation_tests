000100*----------------------------------------------------------------*
000110* BSECGRD - AREA DE TRABAJO GRILLA DE MAZMORRA (DUNGEON-GRID)    *
000120* COMUN A BSEB001 / BSEB002 / BSEB003 - NO MODIFICAR POR SEPARADO*
000130*----------------------------------------------------------------*
000140 01  DUNGEON-GRID-AREA.
000150     05  DG-GRID-ID              PIC 9(06).
000160     05  DG-ROW-COUNT            PIC 9(03) COMP.
000170     05  DG-COL-COUNT            PIC 9(03) COMP.
000175*--------- LARGO REAL DE CADA FILA LEIDA (CHEQUEO RECTANGULAR) ---*
000176     05  DG-ROW-LEN  OCCURS 200 TIMES   PIC 9(03) COMP.
000180*--------- MATRIZ DE CELDAS, FILA-MAYOR, MAXIMO 200 X 200 -------*
000190     05  DG-GRID-TABLE.
000200         10  DG-ROW  OCCURS 200 TIMES.
000210             15  DG-CELL  OCCURS 200 TIMES
000220                          PIC S9(04) COMP.
000230*--------- VISTA PLANA DE LA MISMA MATRIZ (BARRIDO HEURISTICO) --*
000240     05  DG-GRID-FLAT  REDEFINES DG-GRID-TABLE.
000250         10  DG-CELL-FLAT  PIC S9(04) COMP OCCURS 40000 TIMES.
000260     05  FILLER                  PIC X(04).
